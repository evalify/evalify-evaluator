000100******************************************************************
000200* FECHA       : 12/09/1987                                       *
000300* PROGRAMADOR : LUIS ALBERTO GODOY (LAGV)                        *
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* PROGRAMA    : EDU35010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALIFICA UN QUIZ COMPLETO.  LEE EL MAESTRO DE    *
000800*             : PREGUNTAS Y LO CARGA EN TABLA, LUEGO RECORRE EL  *
000900*             : ARCHIVO DE RESPUESTAS DE ESTUDIANTES (VIENE      *
001000*             : AGRUPADO POR ESTUDIANTE) Y POR RUPTURA DE        *
001100*             : CONTROL CALIFICA CADA PREGUNTA CONTRA SU         *
001200*             : SOLUCION SEGUN EL TIPO (OPCION MULTIPLE,         *
001300*             : VERDADERO/FALSO O PAREO), ESCRIBE EL DETALLE DE  *
001400*             : CALIFICACION, EL RESUMEN POR ESTUDIANTE Y AL     *
001500*             : FINAL EL CONTROL DE LA CORRIDA MAS EL REPORTE    *
001600*             : IMPRESO DE RESULTADOS                            *
001700* ARCHIVOS    : EDQMAE                      (PS ENTRADA)         *
001800*             : EDQSET                      (PS ENTRADA)         *
001900*             : EDQRSP                      (PS ENTRADA)         *
002000*             : EDQRES                      (PS SALIDA)          *
002100*             : EDQEST                      (PS SALIDA)          *
002200*             : EDQCTL                      (PS SALIDA)          *
002300*             : REPORTE                     (PS SALIDA REPORTE)  *
002400* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002500* INSTALADO   : DD/MM/AAAA                                       *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                     EDU35010.
002900 AUTHOR.                         LUIS GODOY.
003000 INSTALLATION.                   EDUCACION SEMILLERO.
003100 DATE-WRITTEN.                   12/09/1987.
003200 DATE-COMPILED.                  12/09/1987.
003300 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
003400******************************************************************
003500*                  B I T A C O R A   D E   C A M B I O S         *
003600*-----------------------------------------------------------------
003700* 12/09/1987 LAGV TK-01142 VERSION INICIAL. CALIFICA UNICAMENTE  *
003800*                 PREGUNTAS DE OPCION MULTIPLE, TODO O NADA      *
003900* 03/03/1988 LAGV TK-01206 SE AGREGA CALIFICACION DE PREGUNTAS   *
004000*                 DE VERDADERO / FALSO                           *
004100* 22/11/1989 CEHM TK-01389 SE AGREGA CALIFICACION DE PREGUNTAS   *
004200*                 DE PAREO (MATCHING) POR CONJUNTOS              *
004300* 14/06/1991 CEHM TK-01502 SE AGREGA ESCRITURA DEL RESUMEN POR   *
004400*                 ESTUDIANTE (EDQEST) EN LA RUPTURA DE CONTROL   *
004500* 27/01/1993 RQAL TK-01688 SE AGREGA REPORTE IMPRESO DE          *
004600*                 RESULTADOS CON REPORT WRITER                   *
004700* 19/08/1994 RQAL TK-01777 SE AGREGA REGISTRO DE CONTROL DE FIN  *
004800*                 DE CORRIDA (EDQCTL) CON TOTALES DE LA CORRIDA  *
004900* 05/02/1996 JMPX TK-01920 SE ESTANDARIZA EL MANEJO DE FILE      *
005000*                 STATUS CON LA RUTINA DEBD1R00 DEL DEPARTAMENTO *
005100* 30/09/1998 JMPX TK-02015 REVISION Y2K. SE VERIFICO QUE LA      *
005200*                 FECHA DE CORRIDA (WKS-FECHA-CORRIDA) MANEJA    *
005300*                 CUATRO POSICIONES DE ANIO EN TODAS LAS TABLAS  *
005400*                 Y REPORTES. SIN CAMBIOS DE PROGRAMA REQUERIDOS *
005500* 11/03/1999 JMPX TK-02017 CERTIFICACION Y2K FINAL DEL PROGRAMA  *
005600* 08/07/2003 PEDR TK-03341 SE PERMITE CORRIDA CON CERO           *
005700*                 ESTUDIANTES EN EDQRSP; TERMINA COMPLETED CON   *
005800*                 TOTALES EN CERO                                *
005900* 03/06/2024 PEDR TK-40551 SE REESCRIBE EL AREA DE SOLUCION Y DE *
006000*                 RESPUESTA COMO AREAS UNION (EDQMAE / EDQRSP)   *
006100*                 PARA SOPORTAR PAREO ADEMAS DE OPCION MULTIPLE  *
006200*                 Y VERDADERO/FALSO EN UN SOLO LAYOUT            *
006300* 12/09/2024 PEDR TK-40780 SE AGREGA VALIDACION DE ESTRUCTURA DE *
006400*                 RESPUESTA DE PAREO Y DE OPCION MULTIPLE, CON   *
006500*                 STATUS FAILED PARA RESPUESTAS MALFORMADAS      *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT EDQSET ASSIGN TO EDQSET
007400                   FILE STATUS IS FS-EDQSET.
007500
007600     SELECT EDQMAE ASSIGN TO EDQMAE
007700                   FILE STATUS IS FS-EDQMAE.
007800
007900     SELECT EDQRSP ASSIGN TO EDQRSP
008000                   FILE STATUS IS FS-EDQRSP.
008100
008200     SELECT EDQRES ASSIGN TO EDQRES
008300                   FILE STATUS IS FS-EDQRES.
008400
008500     SELECT EDQEST ASSIGN TO EDQEST
008600                   FILE STATUS IS FS-EDQEST.
008700
008800     SELECT EDQCTL ASSIGN TO EDQCTL
008900                   FILE STATUS IS FS-EDQCTL.
009000
009100     SELECT REPORTE ASSIGN TO SYSOO7
009200                   FILE STATUS IS FS-REPORTE.
009300 DATA DIVISION.
009400 FILE SECTION.
009500******************************************************************
009600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009700******************************************************************
009800*   PARAMETROS DE CORRIDA DEL QUIZ (REGISTRO UNICO)
009900 FD  EDQSET.
010000     COPY EDQSET.
010100*   MAESTRO DE PREGUNTAS DEL QUIZ, EN ORDEN DE DESPLIEGUE
010200 FD  EDQMAE.
010300     COPY EDQMAE.
010400*   RESPUESTAS DE ESTUDIANTE, AGRUPADO POR CODIGO DE ESTUDIANTE
010500 FD  EDQRSP.
010600     COPY EDQRSP.
010700*   RESULTADO DE CALIFICACION, UNO POR ESTUDIANTE X PREGUNTA
010800 FD  EDQRES.
010900     COPY EDQRES.
011000*   RESUMEN POR ESTUDIANTE, UNO POR RUPTURA DE CONTROL
011100 FD  EDQEST.
011200     COPY EDQEST.
011300*   CONTROL DE FIN DE CORRIDA DEL QUIZ
011400 FD  EDQCTL.
011500     COPY EDQCTL.
011600*   REPORTE IMPRESO DE RESULTADOS
011700 FD  REPORTE
011800     REPORT IS REPORTE-CALIFICACION.
011900 WORKING-STORAGE SECTION.
012000******************************************************************
012100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012200******************************************************************
012300 01 WKS-FS-STATUS.
012400    02 WKS-STATUS.
012500*      PARAMETROS DE CORRIDA DEL QUIZ
012600       04 FS-EDQSET              PIC 9(02) VALUE ZEROES.
012700       04 FSE-EDQSET.
012800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013100*      MAESTRO DE PREGUNTAS DEL QUIZ
013200       04 FS-EDQMAE              PIC 9(02) VALUE ZEROES.
013300       04 FSE-EDQMAE.
013400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013700*      RESPUESTAS DE ESTUDIANTE
013800       04 FS-EDQRSP              PIC 9(02) VALUE ZEROES.
013900       04 FSE-EDQRSP.
014000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014300*      RESULTADO DE CALIFICACION
014400       04 FS-EDQRES              PIC 9(02) VALUE ZEROES.
014500       04 FSE-EDQRES.
014600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014900*      RESUMEN POR ESTUDIANTE
015000       04 FS-EDQEST              PIC 9(02) VALUE ZEROES.
015100       04 FSE-EDQEST.
015200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015500*      CONTROL DE FIN DE CORRIDA
015600       04 FS-EDQCTL              PIC 9(02) VALUE ZEROES.
015700       04 FSE-EDQCTL.
015800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016100*      REPORTE IMPRESO
016200       04 FS-REPORTE             PIC 9(02) VALUE ZEROES.
016300*      VARIABLES RUTINA DE FSE
016400       04 PROGRAMA               PIC X(08) VALUE SPACES.
016500       04 ARCHIVO                PIC X(08) VALUE SPACES.
016600       04 ACCION                 PIC X(10) VALUE SPACES.
016700       04 LLAVE                  PIC X(32) VALUE SPACES.
016800******************************************************************
016900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
017000******************************************************************
017100 01 WKS-FLAGS.
017200    02 WKS-FIN-EDQRSP            PIC 9(01) VALUE ZEROES.
017300       88 FIN-EDQRSP                        VALUE 1.
017400
017500 01 WKS-FECHA-CORRIDA             PIC 9(08) VALUE ZEROES.
017600 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
017700    02 WKS-FC-DIA                PIC 9(02).
017800    02 WKS-FC-MES                PIC 9(02).
017900    02 WKS-FC-ANIO               PIC 9(04).
018000 01 WKS-FECHA-EDIT.
018100    02 WKS-FE-DIA                PIC 9(02).
018200    02 FILLER1                   PIC X(01) VALUE '/'.
018300    02 WKS-FE-MES                PIC 9(02).
018400    02 FILLER2                   PIC X(01) VALUE '/'.
018500    02 WKS-FE-ANIO                PIC 9(04).
018600
018700 77 WKS-I                        PIC 9(02) COMP VALUE ZEROES.
018800 77 WKS-J                        PIC 9(02) COMP VALUE ZEROES.
018900 77 WKS-K                        PIC 9(02) COMP VALUE ZEROES.
019000 77 WKS-M                        PIC 9(02) COMP VALUE ZEROES.
019100 77 WKS-UNO                      PIC 9(01) VALUE 1.
019200
019300******************************************************************
019400*        ==========  TABLA DE PREGUNTAS DEL QUIZ  ==========     *
019500******************************************************************
019600 01 WKS-TABLA-PREGUNTAS.
019700    02 WKS-CANT-PREGUNTAS        PIC 9(04) COMP VALUE ZEROES.
019800    02 WKS-PREGUNTA OCCURS 1 TO 500 TIMES
019900                     DEPENDING ON WKS-CANT-PREGUNTAS
020000                     INDEXED BY IDX-PREG.
020100       04 WKS-P-CODIGO           PIC X(12).
020200       04 WKS-P-TIPO             PIC X(12).
020300       04 WKS-P-PUNTEO           PIC S9(5)V99.
020400       04 WKS-P-AREA-SOLUCION    PIC X(740).
020500       04 WKS-P-SOL-MCQ REDEFINES WKS-P-AREA-SOLUCION.
020600          06 WKS-P-SOL-OPC-ITEM OCCURS 10 TIMES
020700                                 INDEXED BY IDX-P-SOL-OPC.
020800             08 WKS-P-SOL-OPC-ID       PIC X(12).
020900             08 WKS-P-SOL-OPC-CORRECT  PIC X(01).
021000          06 FILLER                    PIC X(610).
021100       04 WKS-P-SOL-VF REDEFINES WKS-P-AREA-SOLUCION.
021200          06 WKS-P-SOL-VF-VALOR        PIC X(01).
021300          06 FILLER                    PIC X(739).
021400       04 WKS-P-SOL-PAREO REDEFINES WKS-P-AREA-SOLUCION.
021500          06 WKS-P-SOL-PAR-ITEM OCCURS 10 TIMES
021600                                 INDEXED BY IDX-P-SOL-PAR.
021700             08 WKS-P-SOL-PAR-LLAVE    PIC X(12).
021800             08 WKS-P-SOL-PAR-CANT     PIC 9(02).
021900             08 WKS-P-SOL-PAR-ID-DER OCCURS 5 TIMES
022000                                       PIC X(12).
022100******************************************************************
022200*      ==========  TABLA DE RESPUESTAS DEL ESTUDIANTE  ==========*
022300*      (SE RECARGA EN CADA RUPTURA DE CONTROL DE ESTUDIANTE)     *
022400******************************************************************
022500 01 WKS-TABLA-RESP-EST.
022600    02 WKS-CANT-RESP-EST         PIC 9(04) COMP VALUE ZEROES.
022700    02 WKS-RESP-EST OCCURS 1 TO 500 TIMES
022800                     DEPENDING ON WKS-CANT-RESP-EST
022900                     INDEXED BY IDX-RESP.
023000       04 WKS-R-CODIGO-PREGUNTA  PIC X(12).
023100       04 WKS-R-PRESENTE         PIC X(01).
023200          88 WKS-R-HAY-RESPUESTA          VALUE 'Y'.
023300          88 WKS-R-SIN-RESPUESTA          VALUE 'N'.
023400       04 WKS-R-AREA-RESPUESTA   PIC X(740).
023500       04 WKS-R-RESP-MCQ REDEFINES WKS-R-AREA-RESPUESTA.
023600          06 WKS-R-MCQ-CANT-SELEC        PIC 9(02).
023700          06 WKS-R-MCQ-OPC-SELEC OCCURS 10 TIMES
023800                                  INDEXED BY IDX-R-MCQ-SEL
023900                                  PIC X(12).
024000          06 FILLER                      PIC X(618).
024100       04 WKS-R-RESP-VF REDEFINES WKS-R-AREA-RESPUESTA.
024200          06 WKS-R-VF-TOKEN              PIC X(05).
024300          06 FILLER                      PIC X(735).
024400       04 WKS-R-RESP-PAREO REDEFINES WKS-R-AREA-RESPUESTA.
024500          06 WKS-R-PAR-ITEM OCCURS 10 TIMES
024600                             INDEXED BY IDX-R-PAR.
024700             08 WKS-R-PAR-LLAVE          PIC X(12).
024800             08 WKS-R-PAR-CANT           PIC 9(02).
024900             08 WKS-R-PAR-ID-DER OCCURS 5 TIMES
025000                                   PIC X(12).
025100******************************************************************
025200*             CAMPOS DE TRABAJO DE LA CALIFICACION               *
025300******************************************************************
025400 01 WKS-CAMPOS-CALIFICACION.
025500    02 WKS-ESTUDIANTE-ACTUAL     PIC X(12) VALUE SPACES.
025600    02 WKS-STATUS-PREGUNTA       PIC X(15) VALUE SPACES.
025700    02 WKS-PUNTEO-OBTENIDO       PIC S9(5)V99 VALUE ZEROES.
025800    02 WKS-RETROALIMENTACION     PIC X(40) VALUE SPACES.
025900    02 WKS-ENCONTRO-RESPUESTA    PIC 9(01) VALUE ZEROES.
026000       88 SI-ENCONTRO-RESPUESTA           VALUE 1.
026100    02 WKS-IDX-RESP-ENC          PIC 9(04) COMP VALUE ZEROES.
026200    02 WKS-COINCIDE-TODO         PIC X(01) VALUE 'Y'.
026300       88 SI-COINCIDE-TODO                VALUE 'Y'.
026400    02 WKS-ESTRUCTURA-INVALIDA   PIC X(01) VALUE 'N'.
026500       88 SI-ESTRUCTURA-INVALIDA          VALUE 'Y'.
026600
026700 01 WKS-CAMPOS-NORMALIZACION.
026800    02 WKS-MAYUSCULAS            PIC X(26)
026900                            VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027000    02 WKS-MINUSCULAS            PIC X(26)
027100                            VALUE 'abcdefghijklmnopqrstuvwxyz'.
027200    02 WKS-CAMPO-NORM            PIC X(12) VALUE SPACES.
027300    02 WKS-CAMPO-NORM-A          PIC X(12) VALUE SPACES.
027400    02 WKS-CAMPO-NORM-B          PIC X(12) VALUE SPACES.
027500    02 WKS-TOKEN-NORM            PIC X(05) VALUE SPACES.
027600
027700******************************************************************
027800*             ACUMULADORES DE ESTUDIANTE Y DE QUIZ               *
027900******************************************************************
028000 01 WKS-ACUM-ESTUDIANTE.
028100    02 WKS-AE-CALIFICADAS        PIC 9(04) VALUE ZEROES.
028200    02 WKS-AE-CORRECTAS          PIC 9(04) VALUE ZEROES.
028300    02 WKS-AE-INCORRECTAS        PIC 9(04) VALUE ZEROES.
028400    02 WKS-AE-ERRORES            PIC 9(04) VALUE ZEROES.
028500    02 WKS-AE-PUNTEO-TOTAL       PIC S9(7)V99 VALUE ZEROES.
028600    02 WKS-AE-PUNTEO-MAXIMO      PIC S9(7)V99 VALUE ZEROES.
028700
028800 01 WKS-ACUM-QUIZ.
028900    02 WKS-AQ-TOTAL-ESTUDIANTES  PIC 9(05) COMP VALUE ZEROES.
029000    02 WKS-AQ-ESTUD-TERMINADOS   PIC 9(05) COMP VALUE ZEROES.
029100    02 WKS-AQ-RESULT-ESCRITOS    PIC 9(07) COMP VALUE ZEROES.
029200    02 WKS-AQ-PUNTEO-GRAN-TOTAL  PIC S9(9)V99 VALUE ZEROES.
029300    02 WKS-AQ-PUNTEO-GRAN-MAX    PIC S9(9)V99 VALUE ZEROES.
029400    02 WKS-AQ-CANT-EXITO         PIC 9(07) COMP VALUE ZEROES.
029500    02 WKS-AQ-CANT-FALLIDO       PIC 9(07) COMP VALUE ZEROES.
029600    02 WKS-AQ-CANT-NO-IMPLEM     PIC 9(07) COMP VALUE ZEROES.
029700
029800******************************************************************
029900*        CAMPOS PARA EL RESUMEN FINAL DE LA CORRIDA (RF)         *
030000******************************************************************
030100 01 WKS-RESUMEN-REPORTE.
030200    02 WKS-RR-ESTADO             PIC X(10) VALUE SPACES.
030300    02 WKS-RR-TOTAL-ESTUD        PIC 9(05) VALUE ZEROES.
030400    02 WKS-RR-ESTUD-TERM         PIC 9(05) VALUE ZEROES.
030500    02 WKS-RR-TOTAL-PREG         PIC 9(05) VALUE ZEROES.
030600    02 WKS-RR-RESULT-ESCR        PIC 9(07) VALUE ZEROES.
030700    02 WKS-RR-GRAN-TOTAL         PIC S9(9)V99 VALUE ZEROES.
030800    02 WKS-RR-GRAN-MAXIMO        PIC S9(9)V99 VALUE ZEROES.
030900    02 WKS-RR-CANT-EXITO         PIC 9(07) VALUE ZEROES.
031000    02 WKS-RR-CANT-FALLIDO       PIC 9(07) VALUE ZEROES.
031100    02 WKS-RR-CANT-NO-IMPLEM     PIC 9(07) VALUE ZEROES.
031200
031300******************************************************************
031400*       CAMPOS ORIGEN DE LA LINEA DE DETALLE DEL REPORTE         *
031500*       (SE CARGAN EN 460-ESCRIBE-RESULTADO ANTES DE GENERATE)   *
031600******************************************************************
031700 01 WKS-CAMPOS-REPORTE.
031800    02 RW-ESTUDIANTE             PIC X(12) VALUE SPACES.
031900    02 RW-PREGUNTA               PIC X(12) VALUE SPACES.
032000    02 RW-STATUS                 PIC X(15) VALUE SPACES.
032100    02 RW-SCORE                  PIC S9(5)V99 VALUE ZEROES.
032200    02 RW-MAX-SCORE              PIC S9(5)V99 VALUE ZEROES.
032300    02 RW-FEEDBACK               PIC X(40) VALUE SPACES.
032400    02 RW-MARCA                  PIC X(01) VALUE SPACES.
032500    02 RW-ES-CORRECTO            PIC 9(01) VALUE ZEROES.
032600    02 RW-ES-INCORREC            PIC 9(01) VALUE ZEROES.
032700    02 RW-ES-ERROR               PIC 9(01) VALUE ZEROES.
032800
032900******************************************************************
033000*                  MAQUETACION REPORTE DE SALIDA                 *
033100******************************************************************
033200 REPORT SECTION.
033300 RD  REPORTE-CALIFICACION
033400     CONTROLS ARE RW-ESTUDIANTE
033500     PAGE LIMIT IS 55 LINES
033600     HEADING 1
033700     FIRST DETAIL 6
033800     LAST DETAIL 48
033900     FOOTING 52.
034000******************************************************************
034100*                     MAQUETACION PAGE HEADER                    *
034200******************************************************************
034300 01  TYPE IS PH.
034400     02 LINE 1.
034500        03 COLUMN   1            PIC X(26) VALUE
034600           'CENTRO EDUCATIVO SEMILLERO'.
034700        03 COLUMN  30            PIC X(32) VALUE
034800           'REPORTE DE CALIFICACION DE QUIZ'.
034900        03 COLUMN  68            PIC X(08) VALUE 'EDU35010'.
035000     02 LINE 2.
035100        03 COLUMN   1            PIC X(05) VALUE 'QUIZ:'.
035200        03 COLUMN   7       PIC X(12) SOURCE EDQP-CODIGO-QUIZ.
035300        03 COLUMN  30            PIC X(14) VALUE
035400           'FECHA CORRIDA:'.
035500        03 COLUMN  45            PIC X(10) SOURCE WKS-FECHA-EDIT.
035600        03 COLUMN  73            PIC X(06) VALUE 'PAGINA'.
035700        03 COLUMN  82            PIC Z(04) SOURCE PAGE-COUNTER
035800                                         IN REPORTE-CALIFICACION.
035900     02 LINE 3.
036000        03 COLUMN   1            PIC X(120) VALUE ALL '='.
036100     02 LINE 4.
036200        03 COLUMN   2            PIC X(12) VALUE 'ESTUDIANTE'.
036300        03 COLUMN  16            PIC X(12) VALUE 'PREGUNTA'.
036400        03 COLUMN  30            PIC X(15) VALUE 'STATUS'.
036500        03 COLUMN  47            PIC X(09) VALUE 'PUNTEO'.
036600        03 COLUMN  59            PIC X(09) VALUE 'MAXIMO'.
036700        03 COLUMN  71            PIC X(38) VALUE
036800           'RETROALIMENTACION / TEXTO DE ERROR'.
036900        03 COLUMN 113             PIC X(01) VALUE 'M'.
037000     02 LINE 5.
037100        03 COLUMN   1            PIC X(120) VALUE ALL '='.
037200******************************************************************
037300*                     MAQUETACION LINEA DETALLE                  *
037400******************************************************************
037500 01  RW-DETALLE      TYPE IS DE.
037600     02 LINE PLUS 1.
037700        03 COLUMN   2            PIC X(12) SOURCE RW-ESTUDIANTE.
037800        03 COLUMN  16            PIC X(12) SOURCE RW-PREGUNTA.
037900        03 COLUMN  30            PIC X(15) SOURCE RW-STATUS.
038000        03 COLUMN  46            PIC ZZZZ9.99- SOURCE RW-SCORE.
038100        03 COLUMN  58       PIC ZZZZ9.99- SOURCE RW-MAX-SCORE.
038200        03 COLUMN  71            PIC X(40) SOURCE RW-FEEDBACK.
038300        03 COLUMN 113            PIC X(01) SOURCE RW-MARCA.
038400        03 RW-DE-UNO COLUMN 116  PIC 9(01) SOURCE WKS-UNO.
038500        03 RW-DE-CORRECTO COLUMN 117 PIC 9 SOURCE RW-ES-CORRECTO.
038600        03 RW-DE-INCORREC COLUMN 118 PIC 9 SOURCE RW-ES-INCORREC.
038700        03 RW-DE-ERROR    COLUMN 119 PIC 9 SOURCE RW-ES-ERROR.
038800******************************************************************
038900*                   MAQUETACION CONTROL FOOTING                  *
039000******************************************************************
039100 01  RW-CIERRE-ESTUD TYPE IS CF RW-ESTUDIANTE.
039200     02 LINE PLUS 1.
039300        03 COLUMN   2            PIC X(90) VALUE ALL '-'.
039400     02 LINE PLUS 1.
039500        03 COLUMN   2            PIC X(19) VALUE
039600           'TOTAL ESTUDIANTE : '.
039700        03 COLUMN  22            PIC X(12) SOURCE RW-ESTUDIANTE.
039800        03 COLUMN  36            PIC X(11) VALUE 'PREGUNTAS='.
039900        03 CF-PREGUNTAS COLUMN  47 PIC ZZZ9
040000                             SUM RW-DE-UNO UPON RW-DETALLE.
040100        03 COLUMN  53            PIC X(10) VALUE 'CORRECTAS='.
040200        03 CF-CORRECTAS COLUMN  63 PIC ZZZ9
040300                             SUM RW-ES-CORRECTO UPON RW-DETALLE.
040400        03 COLUMN  69            PIC X(12) VALUE 'INCORRECTAS='.
040500        03 CF-INCORREC  COLUMN  81 PIC ZZZ9
040600                             SUM RW-ES-INCORREC UPON RW-DETALLE.
040700        03 COLUMN  87            PIC X(09) VALUE 'ERRORES='.
040800        03 CF-ERRORES   COLUMN  96 PIC ZZZ9
040900                             SUM RW-ES-ERROR UPON RW-DETALLE.
041000     02 LINE PLUS 1.
041100        03 COLUMN   2            PIC X(20) VALUE
041200           'PUNTEO OBTENIDO   = '.
041300        03 CF-PUNTEO    COLUMN  22 PIC ZZZZZ9.99-
041400                             SUM RW-SCORE UPON RW-DETALLE.
041500        03 COLUMN  40            PIC X(20) VALUE
041600           'PUNTEO MAXIMO     = '.
041700        03 CF-MAXIMO    COLUMN  60 PIC ZZZZZ9.99-
041800                             SUM RW-MAX-SCORE UPON RW-DETALLE.
041900     02 LINE PLUS 1.
042000        03 COLUMN   2            PIC X(90) VALUE ALL SPACES.
042100******************************************************************
042200*                    MAQUETACION PAGE FOOTING                    *
042300******************************************************************
042400 01  TYPE IS PF.
042500     02 LINE PLUS 0.
042600        03 COLUMN   1            PIC X(30) VALUE
042700           'CENTRO EDUCATIVO SEMILLERO'.
042800        03 COLUMN  73            PIC X(06) VALUE 'PAGINA'.
042900        03 COLUMN  82            PIC Z(04) SOURCE PAGE-COUNTER
043000                                         IN REPORTE-CALIFICACION.
043100******************************************************************
043200*                    MAQUETACION REPORT FINAL                    *
043300******************************************************************
043400 01  TYPE IS RF.
043500     02 LINE PLUS 2.
043600        03 COLUMN  30            PIC X(29) VALUE
043700           '========== R E S U M E N =========='.
043800     02 LINE PLUS 2.
043900        03 COLUMN   2            PIC X(19) VALUE
044000           'ESTADO DE LA CORRIDA :'.
044100        03 COLUMN  25            PIC X(10) SOURCE WKS-RR-ESTADO.
044200     02 LINE PLUS 1.
044300        03 COLUMN   2            PIC X(23) VALUE
044400           'TOTAL DE ESTUDIANTES  :'.
044500        03 COLUMN  27       PIC ZZZZ9 SOURCE WKS-RR-TOTAL-ESTUD.
044600        03 COLUMN  40            PIC X(23) VALUE
044700           'ESTUDIANTES TERMINADOS:'.
044800        03 COLUMN  65       PIC ZZZZ9 SOURCE WKS-RR-ESTUD-TERM.
044900     02 LINE PLUS 1.
045000        03 COLUMN   2            PIC X(23) VALUE
045100           'TOTAL DE PREGUNTAS    :'.
045200        03 COLUMN  27       PIC ZZZZ9 SOURCE WKS-RR-TOTAL-PREG.
045300        03 COLUMN  40            PIC X(23) VALUE
045400           'RESULTADOS ESCRITOS   :'.
045500        03 COLUMN  65       PIC ZZZZZZ9
045600                             SOURCE WKS-RR-RESULT-ESCR.
045700     02 LINE PLUS 1.
045800        03 COLUMN   2            PIC X(23) VALUE
045900           'PUNTEO GRAN TOTAL     :'.
046000        03 COLUMN  27       PIC ZZZZZZ9.99-
046100                             SOURCE WKS-RR-GRAN-TOTAL.
046200        03 COLUMN  40            PIC X(23) VALUE
046300           'PUNTEO GRAN MAXIMO    :'.
046400        03 COLUMN  65       PIC ZZZZZZ9.99-
046500                             SOURCE WKS-RR-GRAN-MAXIMO.
046600     02 LINE PLUS 1.
046700        03 COLUMN   2            PIC X(23) VALUE
046800           'RESULTADOS SUCCESS    :'.
046900        03 COLUMN  27       PIC ZZZZZZ9 SOURCE WKS-RR-CANT-EXITO.
047000        03 COLUMN  40            PIC X(23) VALUE
047100           'RESULTADOS FAILED     :'.
047200        03 COLUMN  65       PIC ZZZZZZ9
047300                             SOURCE WKS-RR-CANT-FALLIDO.
047400     02 LINE PLUS 1.
047500        03 COLUMN   2            PIC X(23) VALUE
047600           'RESULTADOS NO-IMPLEM. :'.
047700        03 COLUMN  27       PIC ZZZZZZ9
047800                             SOURCE WKS-RR-CANT-NO-IMPLEM.
047900******************************************************************
048000 PROCEDURE DIVISION.
048100******************************************************************
048200*               S E C C I O N    P R I N C I P A L
048300******************************************************************
048400 100-PRINCIPAL SECTION.
048500     PERFORM 200-APERTURA-ARCHIVOS
048600     PERFORM 250-LEE-CONFIGURACION
048700     PERFORM 300-CARGA-PREGUNTAS
048800     PERFORM 400-PROCESA-ESTUDIANTES
048900     PERFORM 600-ESCRIBE-CONTROL
049000     PERFORM 800-CIERRA-ARCHIVOS
049100     STOP RUN.
049200 100-PRINCIPAL-E. EXIT.
049300
049400******************************************************************
049500*                A P E R T U R A   D E   A R C H I V O S         *
049600******************************************************************
049700 200-APERTURA-ARCHIVOS SECTION.
049800     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
049900     MOVE WKS-FC-DIA  TO WKS-FE-DIA
050000     MOVE WKS-FC-MES  TO WKS-FE-MES
050100     MOVE WKS-FC-ANIO TO WKS-FE-ANIO
050200     MOVE 'EDU35010'  TO PROGRAMA
050300
050400     OPEN INPUT  EDQSET EDQMAE EDQRSP
050500          OUTPUT EDQRES EDQEST EDQCTL REPORTE
050600
050700     PERFORM 210-VALIDA-APERTURA
050800     INITIATE REPORTE-CALIFICACION.
050900 200-APERTURA-ARCHIVOS-E. EXIT.
051000
051100 210-VALIDA-APERTURA SECTION.
051200     IF FS-EDQSET NOT EQUAL 0
051300        MOVE 'EDQSET' TO ARCHIVO
051400        PERFORM 211-ABORTA-APERTURA
051500     END-IF
051600     IF FS-EDQMAE NOT EQUAL 0
051700        MOVE 'EDQMAE' TO ARCHIVO
051800        PERFORM 211-ABORTA-APERTURA
051900     END-IF
052000     IF FS-EDQRSP NOT EQUAL 0 AND 97
052100        MOVE 'EDQRSP' TO ARCHIVO
052200        PERFORM 211-ABORTA-APERTURA
052300     END-IF
052400     IF FS-EDQRES NOT EQUAL 0
052500        MOVE 'EDQRES' TO ARCHIVO
052600        PERFORM 211-ABORTA-APERTURA
052700     END-IF
052800     IF FS-EDQEST NOT EQUAL 0
052900        MOVE 'EDQEST' TO ARCHIVO
053000        PERFORM 211-ABORTA-APERTURA
053100     END-IF
053200     IF FS-EDQCTL NOT EQUAL 0
053300        MOVE 'EDQCTL' TO ARCHIVO
053400        PERFORM 211-ABORTA-APERTURA
053500     END-IF
053600     IF FS-REPORTE NOT EQUAL 0
053700        MOVE 'REPORTE' TO ARCHIVO
053800        PERFORM 211-ABORTA-APERTURA
053900     END-IF.
054000 210-VALIDA-APERTURA-E. EXIT.
054100
054200 211-ABORTA-APERTURA SECTION.
054300     MOVE 'OPEN'    TO ACCION
054400     MOVE SPACES    TO LLAVE
054500     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
054600                           WKS-STATUS
054700     DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' ARCHIVO ' <<<'
054800             UPON CONSOLE
054900     DISPLAY '    VERIFICAR DETALLE EN SPOOL' UPON CONSOLE
055000     MOVE 91 TO RETURN-CODE
055100     STOP RUN.
055200 211-ABORTA-APERTURA-E. EXIT.
055300
055400******************************************************************
055500*             L E C T U R A   D E   P A R A M E T R O S          *
055600******************************************************************
055700 250-LEE-CONFIGURACION SECTION.
055800     READ EDQSET INTO REG-EDQSET
055900       AT END
056000          MOVE SPACES TO EDQP-CODIGO-QUIZ
056100          MOVE 'N'    TO EDQP-MCQ-PARCIAL
056200          MOVE ZEROES TO EDQP-MCQ-PUNTEO-NEG
056300     END-READ.
056400 250-LEE-CONFIGURACION-E. EXIT.
056500
056600******************************************************************
056700*              C A R G A   D E L   M A E S T R O                 *
056800******************************************************************
056900 300-CARGA-PREGUNTAS SECTION.
057000     MOVE ZEROES TO WKS-CANT-PREGUNTAS
057100     PERFORM 310-LEE-EDQMAE
057200     PERFORM 320-ACUMULA-PREGUNTA
057300         UNTIL FS-EDQMAE = 10.
057400 300-CARGA-PREGUNTAS-E. EXIT.
057500
057600 310-LEE-EDQMAE SECTION.
057700     READ EDQMAE INTO REG-EDQMAE
057800       AT END
057900          MOVE 10 TO FS-EDQMAE
058000     END-READ.
058100 310-LEE-EDQMAE-E. EXIT.
058200
058300 320-ACUMULA-PREGUNTA SECTION.
058400     ADD 1 TO WKS-CANT-PREGUNTAS
058500     SET  IDX-PREG TO WKS-CANT-PREGUNTAS
058600     MOVE EDQM-CODIGO-PREGUNTA TO WKS-P-CODIGO (IDX-PREG)
058700     MOVE EDQM-TIPO-PREGUNTA   TO WKS-P-TIPO   (IDX-PREG)
058800     MOVE EDQM-PUNTEO-TOTAL    TO WKS-P-PUNTEO (IDX-PREG)
058900     MOVE EDQM-AREA-SOLUCION   TO
059000          WKS-P-AREA-SOLUCION (IDX-PREG)
059100     PERFORM 310-LEE-EDQMAE.
059200 320-ACUMULA-PREGUNTA-E. EXIT.
059300
059400******************************************************************
059500*         P R O C E S O   P R I N C I P A L   D E L   Q U I Z    *
059600******************************************************************
059700 400-PROCESA-ESTUDIANTES SECTION.
059800     PERFORM 410-LEE-EDQRSP
059900     IF FIN-EDQRSP
060000        DISPLAY 'EDU35010 - AVISO: EDQRSP SIN REGISTROS, LA' UPON
060100                CONSOLE
060200        DISPLAY 'CORRIDA TERMINA COMPLETED CON TOTALES EN CERO'
060300                UPON CONSOLE
060400     ELSE
060500        PERFORM 420-PROCESA-UN-ESTUDIANTE
060600            UNTIL FIN-EDQRSP
060700     END-IF.
060800 400-PROCESA-ESTUDIANTES-E. EXIT.
060900
061000 410-LEE-EDQRSP SECTION.
061100     READ EDQRSP INTO REG-EDQRSP
061200       AT END
061300          MOVE 1 TO WKS-FIN-EDQRSP
061400     END-READ.
061500 410-LEE-EDQRSP-E. EXIT.
061600
061700******************************************************************
061800*     ARMA LA TABLA DE RESPUESTAS DE UN ESTUDIANTE               *
061900******************************************************************
062000 420-PROCESA-UN-ESTUDIANTE SECTION.
062100     MOVE EDQR-CODIGO-ESTUDIANTE TO WKS-ESTUDIANTE-ACTUAL
062200     MOVE ZEROES TO WKS-CANT-RESP-EST
062300     PERFORM 421-ACUMULA-RESPUESTA
062400         UNTIL FIN-EDQRSP
062500            OR EDQR-CODIGO-ESTUDIANTE NOT EQUAL
062600               WKS-ESTUDIANTE-ACTUAL
062700     PERFORM 430-CALIFICA-ESTUDIANTE
062800     PERFORM 440-CIERRE-ESTUDIANTE.
062900 420-PROCESA-UN-ESTUDIANTE-E. EXIT.
063000
063100 421-ACUMULA-RESPUESTA SECTION.
063200     ADD 1 TO WKS-CANT-RESP-EST
063300     MOVE EDQR-CODIGO-PREGUNTA    TO
063400          WKS-R-CODIGO-PREGUNTA (WKS-CANT-RESP-EST)
063500     MOVE EDQR-RESPUESTA-PRESENTE TO
063600          WKS-R-PRESENTE         (WKS-CANT-RESP-EST)
063700     MOVE EDQR-AREA-RESPUESTA     TO
063800          WKS-R-AREA-RESPUESTA   (WKS-CANT-RESP-EST)
063900     PERFORM 410-LEE-EDQRSP.
064000 421-ACUMULA-RESPUESTA-E. EXIT.
064100
064200******************************************************************
064300*    C A L I F I C A   T O D A S   L A S   P R E G U N T A S     *
064400*    D E L   M A E S T R O   P A R A   U N   E S T U D I A N T E *
064500******************************************************************
064600 430-CALIFICA-ESTUDIANTE SECTION.
064700     MOVE ZEROES TO WKS-AE-CALIFICADAS   WKS-AE-CORRECTAS
064800                     WKS-AE-INCORRECTAS  WKS-AE-ERRORES
064900                     WKS-AE-PUNTEO-TOTAL WKS-AE-PUNTEO-MAXIMO
065000     PERFORM 431-CALIFICA-UNA-PREGUNTA
065100         VARYING IDX-PREG FROM 1 BY 1
065200             UNTIL IDX-PREG > WKS-CANT-PREGUNTAS.
065300 430-CALIFICA-ESTUDIANTE-E. EXIT.
065400
065500 431-CALIFICA-UNA-PREGUNTA SECTION.
065600     PERFORM 432-BUSCA-RESPUESTA
065700     PERFORM 500-CALIFICA-PREGUNTA
065800     PERFORM 460-ESCRIBE-RESULTADO
065900     PERFORM 470-ACUMULA-RESULTADO.
066000 431-CALIFICA-UNA-PREGUNTA-E. EXIT.
066100
066200******************************************************************
066300*   BUSCA LA RESPUESTA DE LA PREGUNTA ACTUAL DENTRO DE LA TABLA  *
066400*   DEL ESTUDIANTE (BUSQUEDA SECUENCIAL)                         *
066500******************************************************************
066600 432-BUSCA-RESPUESTA SECTION.
066700     MOVE ZEROES TO WKS-ENCONTRO-RESPUESTA
066800     MOVE ZEROES TO WKS-IDX-RESP-ENC
066900     SET IDX-RESP TO 1
067000     PERFORM 433-COMPARA-RESPUESTA
067100         VARYING IDX-RESP FROM 1 BY 1
067200             UNTIL IDX-RESP > WKS-CANT-RESP-EST
067300                OR SI-ENCONTRO-RESPUESTA.
067400 432-BUSCA-RESPUESTA-E. EXIT.
067500
067600 433-COMPARA-RESPUESTA SECTION.
067700     IF WKS-R-CODIGO-PREGUNTA (IDX-RESP) EQUAL
067800        WKS-P-CODIGO (IDX-PREG)
067900        MOVE 1     TO WKS-ENCONTRO-RESPUESTA
068000        MOVE IDX-RESP TO WKS-IDX-RESP-ENC
068100     END-IF.
068200 433-COMPARA-RESPUESTA-E. EXIT.
068300
068400******************************************************************
068500*      E S C R I B E   E L   R E G I S T R O   D E   R E S U L T *
068600******************************************************************
068700 460-ESCRIBE-RESULTADO SECTION.
068800     MOVE WKS-ESTUDIANTE-ACTUAL    TO EDQG-CODIGO-ESTUDIANTE
068900     MOVE WKS-P-CODIGO (IDX-PREG)  TO EDQG-CODIGO-PREGUNTA
069000     MOVE WKS-STATUS-PREGUNTA      TO EDQG-STATUS
069100     MOVE WKS-PUNTEO-OBTENIDO      TO EDQG-PUNTEO-OBTENIDO
069200     MOVE WKS-P-PUNTEO (IDX-PREG)  TO EDQG-PUNTEO-MAXIMO
069300     MOVE WKS-RETROALIMENTACION    TO EDQG-RETROALIMENTACION
069400     WRITE REG-EDQRES
069500     ADD 1 TO WKS-AQ-RESULT-ESCRITOS
069600
069700     MOVE WKS-ESTUDIANTE-ACTUAL    TO RW-ESTUDIANTE
069800     MOVE WKS-P-CODIGO (IDX-PREG)  TO RW-PREGUNTA
069900     MOVE WKS-STATUS-PREGUNTA      TO RW-STATUS
070000     MOVE WKS-PUNTEO-OBTENIDO      TO RW-SCORE
070100     MOVE WKS-P-PUNTEO (IDX-PREG)  TO RW-MAX-SCORE
070200     MOVE WKS-RETROALIMENTACION    TO RW-FEEDBACK
070300     MOVE ZEROES TO RW-ES-CORRECTO RW-ES-INCORREC
070400                    RW-ES-ERROR
070500     EVALUATE TRUE
070600        WHEN EDQG-STATUS-EXITO AND
070700             WKS-PUNTEO-OBTENIDO EQUAL WKS-P-PUNTEO (IDX-PREG) AND
070800             WKS-PUNTEO-OBTENIDO NOT EQUAL ZEROES
070900             MOVE 'C' TO RW-MARCA
071000             MOVE 1   TO RW-ES-CORRECTO
071100        WHEN EDQG-STATUS-EXITO
071200             MOVE 'I' TO RW-MARCA
071300             MOVE 1   TO RW-ES-INCORREC
071400        WHEN OTHER
071500             MOVE 'E' TO RW-MARCA
071600             MOVE 1   TO RW-ES-ERROR
071700     END-EVALUATE
071800     GENERATE RW-DETALLE.
071900 460-ESCRIBE-RESULTADO-E. EXIT.
072000
072100 470-ACUMULA-RESULTADO SECTION.
072200     ADD 1 TO WKS-AE-CALIFICADAS
072300     EVALUATE TRUE
072400        WHEN RW-ES-CORRECTO EQUAL 1
072500             ADD 1 TO WKS-AE-CORRECTAS
072600             ADD 1 TO WKS-AQ-CANT-EXITO
072700        WHEN RW-ES-INCORREC EQUAL 1
072800             ADD 1 TO WKS-AE-INCORRECTAS
072900             ADD 1 TO WKS-AQ-CANT-EXITO
073000        WHEN EDQG-STATUS-FALLIDO
073100             ADD 1 TO WKS-AE-ERRORES
073200             ADD 1 TO WKS-AQ-CANT-FALLIDO
073300        WHEN OTHER
073400             ADD 1 TO WKS-AE-ERRORES
073500             ADD 1 TO WKS-AQ-CANT-NO-IMPLEM
073600     END-EVALUATE
073700     ADD WKS-PUNTEO-OBTENIDO     TO WKS-AE-PUNTEO-TOTAL
073800     ADD WKS-P-PUNTEO (IDX-PREG) TO WKS-AE-PUNTEO-MAXIMO.
073900 470-ACUMULA-RESULTADO-E. EXIT.
074000
074100******************************************************************
074200*             R U P T U R A   D E   C O N T R O L                *
074300*                E S T U D I A N T E                             *
074400******************************************************************
074500 440-CIERRE-ESTUDIANTE SECTION.
074600     MOVE WKS-ESTUDIANTE-ACTUAL   TO EDQE-CODIGO-ESTUDIANTE
074700     MOVE WKS-AE-CALIFICADAS      TO EDQE-PREGUNTAS-CALIF
074800     MOVE WKS-AE-CORRECTAS        TO EDQE-CANT-CORRECTAS
074900     MOVE WKS-AE-INCORRECTAS      TO EDQE-CANT-INCORRECTAS
075000     MOVE WKS-AE-ERRORES          TO EDQE-CANT-ERRORES
075100     MOVE WKS-AE-PUNTEO-TOTAL     TO EDQE-PUNTEO-TOTAL
075200     MOVE WKS-AE-PUNTEO-MAXIMO    TO EDQE-PUNTEO-MAXIMO
075300     WRITE REG-EDQEST
075400
075500     ADD 1                       TO WKS-AQ-ESTUD-TERMINADOS
075600     ADD WKS-AE-PUNTEO-TOTAL     TO WKS-AQ-PUNTEO-GRAN-TOTAL
075700     ADD WKS-AE-PUNTEO-MAXIMO    TO WKS-AQ-PUNTEO-GRAN-MAX.
075800 440-CIERRE-ESTUDIANTE-E. EXIT.
075900
076000******************************************************************
076100*         DESPACHO SEGUN TIPO DE PREGUNTA                        *
076200******************************************************************
076300 500-CALIFICA-PREGUNTA SECTION.
076400     MOVE 'SUCCESS' TO WKS-STATUS-PREGUNTA
076500     MOVE ZEROES    TO WKS-PUNTEO-OBTENIDO
076600     MOVE SPACES    TO WKS-RETROALIMENTACION
076700
076800     EVALUATE TRUE
076900        WHEN WKS-P-TIPO (IDX-PREG) EQUAL 'MCQ'
077000             PERFORM 510-EVALUA-OPCION-MULT
077100        WHEN WKS-P-TIPO (IDX-PREG) EQUAL 'TRUE-FALSE'
077200             PERFORM 520-EVALUA-VERD-FALSO
077300        WHEN WKS-P-TIPO (IDX-PREG) EQUAL 'MATCHING'
077400             PERFORM 530-EVALUA-PAREO
077500        WHEN OTHER
077600             PERFORM 540-NO-IMPLEMENTADO
077700     END-EVALUATE.
077800 500-CALIFICA-PREGUNTA-E. EXIT.
077900
078800 540-NO-IMPLEMENTADO SECTION.
078900     MOVE 'NOT-IMPLEMENTED' TO WKS-STATUS-PREGUNTA
079000     MOVE ZEROES            TO WKS-PUNTEO-OBTENIDO
079100     STRING 'No evaluator for type: '
079200             WKS-P-TIPO (IDX-PREG)
079300             DELIMITED BY SIZE
079400             INTO WKS-RETROALIMENTACION.
079500 540-NO-IMPLEMENTADO-E. EXIT.
079600
079700******************************************************************
079800*         R E G L A   D E   O P C I O N   M U L T I P L E        *
079900******************************************************************
080000 510-EVALUA-OPCION-MULT SECTION.
080010     IF NOT SI-ENCONTRO-RESPUESTA
080020        MOVE 'No answer provided' TO WKS-RETROALIMENTACION
080030        GO TO 510-EVALUA-OPCION-MULT-E
080040     END-IF
080050     IF WKS-R-PRESENTE (WKS-IDX-RESP-ENC) EQUAL 'N'
080060        MOVE 'No answer provided' TO WKS-RETROALIMENTACION
080070        GO TO 510-EVALUA-OPCION-MULT-E
080080     END-IF
080100     IF WKS-R-MCQ-CANT-SELEC (WKS-IDX-RESP-ENC) EQUAL ZEROES
080200        MOVE 'No answer provided' TO WKS-RETROALIMENTACION
080300     ELSE
080400        IF WKS-R-MCQ-CANT-SELEC (WKS-IDX-RESP-ENC) > 10
080500           MOVE 'FAILED' TO WKS-STATUS-PREGUNTA
080600           MOVE 'Invalid MCQ answer format' TO
080700                WKS-RETROALIMENTACION
080800        ELSE
080900           MOVE 'Y' TO WKS-COINCIDE-TODO
081000           PERFORM 511-VALIDA-SELEC-EN-SOL
081100               VARYING WKS-I FROM 1 BY 1
081200                   UNTIL WKS-I >
081300                      WKS-R-MCQ-CANT-SELEC (WKS-IDX-RESP-ENC)
081400           PERFORM 512-VALIDA-SOL-EN-SELEC
081500               VARYING WKS-J FROM 1 BY 1
081600                   UNTIL WKS-J > 10
081700           IF SI-COINCIDE-TODO
081800              MOVE WKS-P-PUNTEO (IDX-PREG) TO WKS-PUNTEO-OBTENIDO
081900              MOVE 'Correct' TO WKS-RETROALIMENTACION
082000           ELSE
082100              MOVE 'Incorrect' TO WKS-RETROALIMENTACION
082200           END-IF
082300        END-IF
082400     END-IF.
082500 510-EVALUA-OPCION-MULT-E. EXIT.
082600
082700 511-VALIDA-SELEC-EN-SOL SECTION.
082800     MOVE WKS-R-MCQ-OPC-SELEC (WKS-IDX-RESP-ENC, WKS-I)
082900                                   TO WKS-CAMPO-NORM
083000     PERFORM 900-NORMALIZA-MINUSC
083100     MOVE WKS-CAMPO-NORM           TO WKS-CAMPO-NORM-A
083200     MOVE ZEROES                   TO WKS-ENCONTRO-RESPUESTA
083300     PERFORM 513-BUSCA-EN-SOL-COR
083400         VARYING WKS-K FROM 1 BY 1
083500             UNTIL WKS-K > 10
083600                OR SI-ENCONTRO-RESPUESTA
083700     IF NOT SI-ENCONTRO-RESPUESTA
083800        MOVE 'N' TO WKS-COINCIDE-TODO
083900     END-IF
084000     MOVE 1 TO WKS-ENCONTRO-RESPUESTA.
084100 511-VALIDA-SELEC-EN-SOL-E. EXIT.
084200
084300 512-VALIDA-SOL-EN-SELEC SECTION.
084400     IF WKS-P-SOL-OPC-CORRECT (IDX-PREG, WKS-J) EQUAL 'Y'
084500        MOVE WKS-P-SOL-OPC-ID (IDX-PREG, WKS-J) TO WKS-CAMPO-NORM
084600        PERFORM 900-NORMALIZA-MINUSC
084700        MOVE WKS-CAMPO-NORM           TO WKS-CAMPO-NORM-B
084800        MOVE ZEROES                   TO WKS-ENCONTRO-RESPUESTA
084900        PERFORM 514-BUSCA-EN-SELEC
085000            VARYING WKS-K FROM 1 BY 1
085100                UNTIL WKS-K >
085200                      WKS-R-MCQ-CANT-SELEC (WKS-IDX-RESP-ENC)
085300                   OR SI-ENCONTRO-RESPUESTA
085400        IF NOT SI-ENCONTRO-RESPUESTA
085500           MOVE 'N' TO WKS-COINCIDE-TODO
085600        END-IF
085700        MOVE 1 TO WKS-ENCONTRO-RESPUESTA
085800     END-IF.
085900 512-VALIDA-SOL-EN-SELEC-E. EXIT.
086000
086100 513-BUSCA-EN-SOL-COR SECTION.
086200     IF WKS-P-SOL-OPC-CORRECT (IDX-PREG, WKS-K) EQUAL 'Y'
086300        MOVE WKS-P-SOL-OPC-ID (IDX-PREG, WKS-K) TO WKS-CAMPO-NORM
086400        PERFORM 900-NORMALIZA-MINUSC
086500        IF WKS-CAMPO-NORM EQUAL WKS-CAMPO-NORM-A
086600           MOVE 1 TO WKS-ENCONTRO-RESPUESTA
086700        END-IF
086800     END-IF.
086900 513-BUSCA-EN-SOL-COR-E. EXIT.
087000
087100 514-BUSCA-EN-SELEC SECTION.
087200     MOVE WKS-R-MCQ-OPC-SELEC (WKS-IDX-RESP-ENC, WKS-K)
087300                                    TO WKS-CAMPO-NORM
087400     PERFORM 900-NORMALIZA-MINUSC
087500     IF WKS-CAMPO-NORM EQUAL WKS-CAMPO-NORM-B
087600        MOVE 1 TO WKS-ENCONTRO-RESPUESTA
087700     END-IF.
087800 514-BUSCA-EN-SELEC-E. EXIT.
087900
088000******************************************************************
088100*         R E G L A   D E   V E R D A D E R O  /  F A L S O      *
088200******************************************************************
088300 520-EVALUA-VERD-FALSO SECTION.
088310     IF NOT SI-ENCONTRO-RESPUESTA
088320        MOVE 'No answer provided' TO WKS-RETROALIMENTACION
088330        GO TO 520-EVALUA-VERD-FALSO-E
088340     END-IF
088350     IF WKS-R-PRESENTE (WKS-IDX-RESP-ENC) EQUAL 'N'
088360        MOVE 'No answer provided' TO WKS-RETROALIMENTACION
088370        GO TO 520-EVALUA-VERD-FALSO-E
088380     END-IF
088400     MOVE WKS-R-VF-TOKEN (WKS-IDX-RESP-ENC) TO WKS-TOKEN-NORM
088500     INSPECT WKS-TOKEN-NORM
088600             CONVERTING WKS-MAYUSCULAS TO WKS-MINUSCULAS
088700
088800     EVALUATE WKS-TOKEN-NORM
088900        WHEN 'true '
089000        WHEN 't    '
089100             PERFORM 521-COMPARA-VERD-FALSO
089200        WHEN 'false'
089300        WHEN 'f    '
089400             PERFORM 522-COMPARA-VERD-FALSO
089500        WHEN OTHER
089600             MOVE 'FAILED' TO WKS-STATUS-PREGUNTA
089700             STRING 'Invalid True/False answer format: '''
089800                     WKS-R-VF-TOKEN (WKS-IDX-RESP-ENC)
090000                     DELIMITED BY SIZE
090100                     INTO WKS-RETROALIMENTACION
090200     END-EVALUATE.
090300 520-EVALUA-VERD-FALSO-E. EXIT.
090400
090500 521-COMPARA-VERD-FALSO SECTION.
090600     IF WKS-P-SOL-VF-VALOR (IDX-PREG) EQUAL 'T'
090700        MOVE WKS-P-PUNTEO (IDX-PREG) TO WKS-PUNTEO-OBTENIDO
090800        MOVE 'Correct' TO WKS-RETROALIMENTACION
090900     ELSE
091000        MOVE 'Incorrect' TO WKS-RETROALIMENTACION
091100     END-IF.
091200 521-COMPARA-VERD-FALSO-E. EXIT.
091300
091400 522-COMPARA-VERD-FALSO SECTION.
091500     IF WKS-P-SOL-VF-VALOR (IDX-PREG) EQUAL 'F'
091600        MOVE WKS-P-PUNTEO (IDX-PREG) TO WKS-PUNTEO-OBTENIDO
091700        MOVE 'Correct' TO WKS-RETROALIMENTACION
091800     ELSE
091900        MOVE 'Incorrect' TO WKS-RETROALIMENTACION
092000     END-IF.
092100 522-COMPARA-VERD-FALSO-E. EXIT.
092200
092300******************************************************************
092400*                   R E G L A   D E   P A R E O                  *
092500******************************************************************
092600 530-EVALUA-PAREO SECTION.
092610     IF NOT SI-ENCONTRO-RESPUESTA
092620        MOVE 'No answer provided' TO WKS-RETROALIMENTACION
092630        GO TO 530-EVALUA-PAREO-E
092640     END-IF
092650     IF WKS-R-PRESENTE (WKS-IDX-RESP-ENC) EQUAL 'N'
092660        MOVE 'No answer provided' TO WKS-RETROALIMENTACION
092670        GO TO 530-EVALUA-PAREO-E
092680     END-IF
092700     MOVE 'N' TO WKS-ESTRUCTURA-INVALIDA
092800     PERFORM 531-VALIDA-ESTRUCTURA-PAR
092900         VARYING WKS-I FROM 1 BY 1
093000             UNTIL WKS-I > 10
093100
093200     IF SI-ESTRUCTURA-INVALIDA
093300        MOVE 'FAILED' TO WKS-STATUS-PREGUNTA
093400        MOVE 'Invalid matching item' TO WKS-RETROALIMENTACION
093500     ELSE
093600        MOVE 'Y' TO WKS-COINCIDE-TODO
093700        PERFORM 532-VALIDA-LLAVES-PAREO
093800            VARYING WKS-I FROM 1 BY 1
093900                UNTIL WKS-I > 10
094000                   OR SI-ESTRUCTURA-INVALIDA
094100        IF SI-ESTRUCTURA-INVALIDA
094200           MOVE 'FAILED' TO WKS-STATUS-PREGUNTA
094300           MOVE 'Student answer missing required items'
094310                TO WKS-RETROALIMENTACION
094500        ELSE
094600           PERFORM 535-COMPARA-ITEM-PAREO
094700               VARYING WKS-I FROM 1 BY 1
094800                   UNTIL WKS-I > 10
094900           IF SI-COINCIDE-TODO
095000              MOVE WKS-P-PUNTEO (IDX-PREG) TO WKS-PUNTEO-OBTENIDO
095100              MOVE 'Correct' TO WKS-RETROALIMENTACION
095200           ELSE
095300              MOVE 'Incorrect' TO WKS-RETROALIMENTACION
095400           END-IF
095500        END-IF
095600     END-IF.
095700 530-EVALUA-PAREO-E. EXIT.
095800
095900******************************************************************
096000*  VALIDA QUE CADA ITEM DE PAREO CONTESTADO TENGA LLAVE Y LISTA  *
096100*  DE IDS DERECHOS CONSISTENTE (CANTIDAD DENTRO DE RANGO)        *
096200******************************************************************
096300 531-VALIDA-ESTRUCTURA-PAR SECTION.
096400     IF WKS-R-PAR-LLAVE (WKS-IDX-RESP-ENC, WKS-I) NOT EQUAL SPACES
096500        IF WKS-R-PAR-CANT (WKS-IDX-RESP-ENC, WKS-I) > 5
096600           MOVE 'Y' TO WKS-ESTRUCTURA-INVALIDA
096700        END-IF
096800     END-IF.
096900 531-VALIDA-ESTRUCTURA-PAR-E. EXIT.
097000
097100******************************************************************
097200*  VERIFICA QUE EL CONJUNTO DE LLAVES CONTESTADAS POR EL         *
097300*  ESTUDIANTE COINCIDA CON EL CONJUNTO DE LLAVES DE LA SOLUCION  *
097400******************************************************************
097500 532-VALIDA-LLAVES-PAREO SECTION.
097600     IF WKS-P-SOL-PAR-LLAVE (IDX-PREG, WKS-I) NOT EQUAL SPACES
097700        MOVE ZEROES TO WKS-ENCONTRO-RESPUESTA
097800        PERFORM 533-BUSCA-LLAVE-EN-EST
097900            VARYING WKS-J FROM 1 BY 1
098000                UNTIL WKS-J > 10
098100                   OR SI-ENCONTRO-RESPUESTA
098200        IF NOT SI-ENCONTRO-RESPUESTA
098300           MOVE 'Y' TO WKS-ESTRUCTURA-INVALIDA
098400        END-IF
098500        MOVE 1 TO WKS-ENCONTRO-RESPUESTA
098600     END-IF
098700     IF WKS-R-PAR-LLAVE (WKS-IDX-RESP-ENC, WKS-I) NOT EQUAL SPACES
098800        MOVE ZEROES TO WKS-ENCONTRO-RESPUESTA
098900        PERFORM 534-BUSCA-LLAVE-EN-SOL
099000            VARYING WKS-J FROM 1 BY 1
099100                UNTIL WKS-J > 10
099200                   OR SI-ENCONTRO-RESPUESTA
099300        IF NOT SI-ENCONTRO-RESPUESTA
099400           MOVE 'Y' TO WKS-ESTRUCTURA-INVALIDA
099500        END-IF
099600        MOVE 1 TO WKS-ENCONTRO-RESPUESTA
099700     END-IF.
099800 532-VALIDA-LLAVES-PAREO-E. EXIT.
099900
100000 533-BUSCA-LLAVE-EN-EST SECTION.
100100     IF WKS-R-PAR-LLAVE (WKS-IDX-RESP-ENC, WKS-J) EQUAL
100200        WKS-P-SOL-PAR-LLAVE (IDX-PREG, WKS-I)
100300        MOVE 1 TO WKS-ENCONTRO-RESPUESTA
100400     END-IF.
100500 533-BUSCA-LLAVE-EN-EST-E. EXIT.
100600
100700 534-BUSCA-LLAVE-EN-SOL SECTION.
100800     IF WKS-P-SOL-PAR-LLAVE (IDX-PREG, WKS-J) EQUAL
100900        WKS-R-PAR-LLAVE (WKS-IDX-RESP-ENC, WKS-I)
101000        MOVE 1 TO WKS-ENCONTRO-RESPUESTA
101100     END-IF.
101200 534-BUSCA-LLAVE-EN-SOL-E. EXIT.
101300
101400******************************************************************
101500*  COMPARA, ITEM POR ITEM DE LA SOLUCION, EL CONJUNTO DE IDS     *
101600*  DERECHOS CONTESTADOS CONTRA EL CONJUNTO DE IDS DE LA SOLUCION *
101700******************************************************************
101800 535-COMPARA-ITEM-PAREO SECTION.
101900     IF WKS-P-SOL-PAR-LLAVE (IDX-PREG, WKS-I) NOT EQUAL SPACES
102000        MOVE ZEROES TO WKS-ENCONTRO-RESPUESTA
102100        MOVE ZEROES TO WKS-M
102200        PERFORM 536-LOCALIZA-ITEM-EST
102300            VARYING WKS-J FROM 1 BY 1
102400                UNTIL WKS-J > 10
102500                   OR SI-ENCONTRO-RESPUESTA
102600        IF WKS-P-SOL-PAR-CANT (IDX-PREG, WKS-I) NOT EQUAL
102700           WKS-R-PAR-CANT (WKS-IDX-RESP-ENC, WKS-M)
102800           MOVE 'N' TO WKS-COINCIDE-TODO
102900        ELSE
103000           PERFORM 537-COMPARA-IDS-DER
103100               VARYING WKS-J FROM 1 BY 1
103200                   UNTIL WKS-J >
103300                      WKS-P-SOL-PAR-CANT (IDX-PREG, WKS-I)
103400        END-IF
103500     END-IF.
103600 535-COMPARA-ITEM-PAREO-E. EXIT.
103700
103800 536-LOCALIZA-ITEM-EST SECTION.
103900     IF WKS-R-PAR-LLAVE (WKS-IDX-RESP-ENC, WKS-J) EQUAL
104000        WKS-P-SOL-PAR-LLAVE (IDX-PREG, WKS-I)
104100        MOVE 1      TO WKS-ENCONTRO-RESPUESTA
104200        MOVE WKS-J  TO WKS-M
104300     END-IF.
104400 536-LOCALIZA-ITEM-EST-E. EXIT.
104500
104600******************************************************************
104700*  COMPARA UN ID DERECHO DE LA SOLUCION (ITEM WKS-I, POSICION    *
104800*  WKS-J) CONTRA EL CONJUNTO DE IDS DERECHOS QUE EL ESTUDIANTE   *
104900*  CONTESTO PARA SU ITEM CORRESPONDIENTE (POSICION WKS-M)        *
105000******************************************************************
105100 537-COMPARA-IDS-DER SECTION.
105200     MOVE WKS-P-SOL-PAR-ID-DER (IDX-PREG, WKS-I, WKS-J) TO
105300          WKS-CAMPO-NORM-A
105400     MOVE ZEROES TO WKS-ENCONTRO-RESPUESTA
105500     PERFORM 538-BUSCA-ID-DER-EST
105600         VARYING WKS-K FROM 1 BY 1
105700             UNTIL WKS-K >
105800                WKS-R-PAR-CANT (WKS-IDX-RESP-ENC, WKS-M)
105900                OR SI-ENCONTRO-RESPUESTA
106000     IF NOT SI-ENCONTRO-RESPUESTA
106100        MOVE 'N' TO WKS-COINCIDE-TODO
106200     END-IF
106300     MOVE 1 TO WKS-ENCONTRO-RESPUESTA.
106400 537-COMPARA-IDS-DER-E. EXIT.
106500
106600 538-BUSCA-ID-DER-EST SECTION.
106700     IF WKS-R-PAR-ID-DER (WKS-IDX-RESP-ENC, WKS-M, WKS-K) EQUAL
106800        WKS-CAMPO-NORM-A
106900        MOVE 1 TO WKS-ENCONTRO-RESPUESTA
107000     END-IF.
107100 538-BUSCA-ID-DER-EST-E. EXIT.
107200
107300******************************************************************
107400*         N O R M A L I Z A   A   M I N U S C U L A S            *
107500******************************************************************
107600 900-NORMALIZA-MINUSC SECTION.
107700     INSPECT WKS-CAMPO-NORM
107800             CONVERTING WKS-MAYUSCULAS TO WKS-MINUSCULAS.
107900 900-NORMALIZA-MINUSC-E. EXIT.
108000
108100******************************************************************
108200*     E S C R I T U R A   D E L   C O N T R O L   D E   C O R R  *
108300******************************************************************
108400 600-ESCRIBE-CONTROL SECTION.
108500     MOVE WKS-AQ-ESTUD-TERMINADOS     TO WKS-AQ-TOTAL-ESTUDIANTES
108600     MOVE EDQP-CODIGO-QUIZ            TO EDQC-CODIGO-QUIZ
108700     SET  EDQC-ESTADO-COMPLETADO      TO TRUE
108800     MOVE WKS-AQ-TOTAL-ESTUDIANTES    TO EDQC-TOTAL-ESTUDIANTES
108900     MOVE WKS-AQ-ESTUD-TERMINADOS     TO
109000          EDQC-ESTUDIANTES-TERMINADOS
109100     MOVE WKS-CANT-PREGUNTAS          TO EDQC-TOTAL-PREGUNTAS
109200     MOVE WKS-AQ-RESULT-ESCRITOS      TO EDQC-RESULTADOS-ESCRITOS
109300     MOVE WKS-AQ-PUNTEO-GRAN-TOTAL    TO EDQC-PUNTEO-GRAN-TOTAL
109400     MOVE WKS-AQ-PUNTEO-GRAN-MAX      TO EDQC-PUNTEO-GRAN-MAXIMO
109500
109600     IF EDQC-ESTUDIANTES-TERMINADOS > EDQC-TOTAL-ESTUDIANTES
109700        MOVE EDQC-TOTAL-ESTUDIANTES TO EDQC-ESTUDIANTES-TERMINADOS
109800     END-IF
109900
110000     WRITE REG-EDQCTL
110100
110200     MOVE EDQC-ESTADO-CORRIDA         TO WKS-RR-ESTADO
110300     MOVE WKS-AQ-TOTAL-ESTUDIANTES    TO WKS-RR-TOTAL-ESTUD
110400     MOVE WKS-AQ-ESTUD-TERMINADOS     TO WKS-RR-ESTUD-TERM
110500     MOVE WKS-CANT-PREGUNTAS          TO WKS-RR-TOTAL-PREG
110600     MOVE WKS-AQ-RESULT-ESCRITOS      TO WKS-RR-RESULT-ESCR
110700     MOVE WKS-AQ-PUNTEO-GRAN-TOTAL    TO WKS-RR-GRAN-TOTAL
110800     MOVE WKS-AQ-PUNTEO-GRAN-MAX      TO WKS-RR-GRAN-MAXIMO
110900     MOVE WKS-AQ-CANT-EXITO           TO WKS-RR-CANT-EXITO
111000     MOVE WKS-AQ-CANT-FALLIDO         TO WKS-RR-CANT-FALLIDO
111100     MOVE WKS-AQ-CANT-NO-IMPLEM       TO WKS-RR-CANT-NO-IMPLEM
111200
111300     TERMINATE REPORTE-CALIFICACION.
111400 600-ESCRIBE-CONTROL-E. EXIT.
111500
111600******************************************************************
111700*                 C I E R R E   D E   A R C H I V O S            *
111800******************************************************************
111900 800-CIERRA-ARCHIVOS SECTION.
112000     CLOSE EDQSET EDQMAE EDQRSP EDQRES EDQEST EDQCTL REPORTE.
112100 800-CIERRA-ARCHIVOS-E. EXIT.
