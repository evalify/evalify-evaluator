000100******************************************************************
000200*                 C O P Y   E D Q E S T                          *
000300*-----------------------------------------------------------------
000400*   APLICACION   : EDUCACION                                     *
000500*   COPY         : EDQEST                                        *
000600*   DESCRIPCION  : LAYOUT DE SALIDA DEL RESUMEN POR ESTUDIANTE,  *
000700*                  UN REGISTRO POR RUPTURA DE CONTROL DE         *
000800*                  EDQR-CODIGO-ESTUDIANTE.                       *
000900*   PROGRAMADOR  : E. RAMIREZ (PEDR)                             *
001000*   FECHA        : 04/06/2024                                    *
001100*-----------------------------------------------------------------
001200* 04/06/2024 PEDR TK-40551 CREACION DEL COPY PARA EDU35010       *
001300******************************************************************
001400 01  REG-EDQEST.
001500     05  EDQE-CODIGO-ESTUDIANTE        PIC X(12).
001600     05  EDQE-PREGUNTAS-CALIF          PIC 9(04).
001700     05  EDQE-CANT-CORRECTAS           PIC 9(04).
001800     05  EDQE-CANT-INCORRECTAS         PIC 9(04).
001900     05  EDQE-CANT-ERRORES             PIC 9(04).
002000     05  EDQE-PUNTEO-TOTAL             PIC S9(7)V99.
002100     05  EDQE-PUNTEO-MAXIMO            PIC S9(7)V99.
002200     05  FILLER                        PIC X(20).
