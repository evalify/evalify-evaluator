000100******************************************************************
000200*                 C O P Y   E D Q R E S                          *
000300*-----------------------------------------------------------------
000400*   APLICACION   : EDUCACION                                     *
000500*   COPY         : EDQRES                                        *
000600*   DESCRIPCION  : LAYOUT DE SALIDA DEL RESULTADO DE UNA         *
000700*                  CALIFICACION, UN REGISTRO POR ESTUDIANTE X    *
000800*                  PREGUNTA CALIFICADA.                          *
000900*   PROGRAMADOR  : E. RAMIREZ (PEDR)                             *
001000*   FECHA        : 04/06/2024                                    *
001100*-----------------------------------------------------------------
001200* 04/06/2024 PEDR TK-40551 CREACION DEL COPY PARA EDU35010       *
001300******************************************************************
001400 01  REG-EDQRES.
001500     05  EDQG-LLAVE.
001600         10  EDQG-CODIGO-ESTUDIANTE    PIC X(12).
001700         10  EDQG-CODIGO-PREGUNTA      PIC X(12).
001800*--------------> STATUS DE CALIFICACION DE LA PREGUNTA
001900     05  EDQG-STATUS                   PIC X(15).
002000         88  EDQG-STATUS-EXITO             VALUE 'SUCCESS'.
002100         88  EDQG-STATUS-FALLIDO           VALUE 'FAILED'.
002200         88  EDQG-STATUS-NO-IMPLEM     VALUE 'NOT-IMPLEMENTED'.
002300     05  EDQG-PUNTEO-OBTENIDO          PIC S9(5)V99.
002400     05  EDQG-PUNTEO-MAXIMO            PIC S9(5)V99.
002500*--------------> TEXTO DE RETROALIMENTACION / ERROR
002600     05  EDQG-RETROALIMENTACION        PIC X(40).
002700     05  FILLER                        PIC X(20).
