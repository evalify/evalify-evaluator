000100******************************************************************
000200*                 C O P Y   E D Q M A E                          *
000300*-----------------------------------------------------------------
000400*   APLICACION   : EDUCACION                                     *
000500*   COPY         : EDQMAE                                        *
000600*   DESCRIPCION  : LAYOUT DEL MAESTRO DE PREGUNTAS DE UN QUIZ,   *
000700*                  UN REGISTRO POR PREGUNTA, EN EL ORDEN EN QUE  *
000800*                  EL QUIZ LAS DESPLIEGA.  EL AREA DE SOLUCION   *
000900*                  ES UNION SEGUN EDQM-TIPO-PREGUNTA.            *
001000*   PROGRAMADOR  : E. RAMIREZ (PEDR)                             *
001100*   FECHA        : 03/06/2024                                    *
001200*-----------------------------------------------------------------
001300* 03/06/2024 PEDR TK-40551 CREACION DEL COPY PARA EDU35010       *
001400* 11/09/2024 PEDR TK-40780 SE AGREGA REDEFINES DE PAREO          *
001500******************************************************************
001600 01  REG-EDQMAE.
001700*--------------> LLAVE DEL MAESTRO DE PREGUNTAS
001800     05  EDQM-LLAVE.
001900         10  EDQM-CODIGO-PREGUNTA      PIC X(12).
002000*--------------> CODIGO DE TIPO DE PREGUNTA
002100     05  EDQM-TIPO-PREGUNTA            PIC X(12).
002200         88  EDQM-TIPO-OPCION-MULT             VALUE 'MCQ'.
002300         88  EDQM-TIPO-VERDADERO-FALSO         VALUE 'TRUE-FALSE'.
002400         88  EDQM-TIPO-PAREO                   VALUE 'MATCHING'.
002500         88  EDQM-TIPO-SIN-EVALUADOR        VALUE 'DESCRIPTIVE'
002600                                                'FILL-BLANK'
002700                                                'CODING'
002800                                                'FILE-UPLOAD'
002900                                                'MMCQ'.
003000*--------------> PUNTEO MAXIMO DE LA PREGUNTA
003100     05  EDQM-PUNTEO-TOTAL             PIC S9(5)V99.
003200*--------------> AREA UNION DE SOLUCION, 740 POSICIONES
003300*                (EL CASO DE PAREO ES EL QUE OCUPA MAS ESPACIO)
003400     05  EDQM-AREA-SOLUCION            PIC X(740).
003500*--------------> VISTA DE SOLUCION PARA OPCION MULTIPLE (MCQ)
003600     05  EDQM-SOL-OPCION-MULT REDEFINES EDQM-AREA-SOLUCION.
003700         10  EDQM-SOL-OPC-ITEM OCCURS 10 TIMES
003800                                INDEXED BY IDX-SOL-OPC.
003900             15  EDQM-SOL-OPC-ID        PIC X(12).
004000             15  EDQM-SOL-OPC-CORRECTA  PIC X(01).
004100                 88  EDQM-OPCION-ES-CORRECTA    VALUE 'Y'.
004200         10  FILLER                    PIC X(610).
004300*--------------> VISTA DE SOLUCION PARA VERDADERO / FALSO
004400     05  EDQM-SOL-VERD-FALSO REDEFINES EDQM-AREA-SOLUCION.
004500         10  EDQM-SOL-VF-VALOR         PIC X(01).
004600             88  EDQM-VF-ES-VERDADERO      VALUE 'T'.
004700             88  EDQM-VF-ES-FALSO          VALUE 'F'.
004800         10  FILLER                    PIC X(739).
004900*--------------> VISTA DE SOLUCION PARA PAREO (MATCHING)
005000     05  EDQM-SOL-PAREO REDEFINES EDQM-AREA-SOLUCION.
005100         10  EDQM-SOL-PAREO-ITEM OCCURS 10 TIMES
005200                                  INDEXED BY IDX-SOL-PAREO.
005300             15  EDQM-SOL-PAREO-LLAVE-IZQ  PIC X(12).
005400             15  EDQM-SOL-PAREO-CANT-DER   PIC 9(02).
005500             15  EDQM-SOL-PAREO-ID-DER OCCURS 5 TIMES
005600                                        PIC X(12).
005700*--------------> RELLENO AL ANCHO DE REGISTRO DEL MAESTRO
005800     05  FILLER                        PIC X(09).
