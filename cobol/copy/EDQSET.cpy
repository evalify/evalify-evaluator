000100******************************************************************
000200*                 C O P Y   E D Q S E T                          *
000300*-----------------------------------------------------------------
000400*   APLICACION   : EDUCACION                                     *
000500*   COPY         : EDQSET                                        *
000600*   DESCRIPCION  : PARAMETROS DE CORRIDA DEL QUIZ.  REGISTRO     *
000700*                  UNICO, SE LEE UNA SOLA VEZ AL INICIO DEL JOB. *
000800*   PROGRAMADOR  : E. RAMIREZ (PEDR)                             *
000900*   FECHA        : 03/06/2024                                    *
001000*-----------------------------------------------------------------
001100* 03/06/2024 PEDR TK-40551 CREACION DEL COPY PARA EDU35010       *
001200******************************************************************
001300 01  REG-EDQSET.
001400     05  EDQP-CODIGO-QUIZ              PIC X(12).
001500*--------------> BANDERA GLOBAL DE CALIFICACION PARCIAL DE MCQ
001600*                (SE CONSERVA COMO DATO DE CONTEXTO; LAS REGLAS
001700*                 VIGENTES SON SIEMPRE TODO-O-NADA)
001800     05  EDQP-MCQ-PARCIAL              PIC X(01).
001900         88  EDQP-MCQ-CON-PARCIAL          VALUE 'Y'.
002000         88  EDQP-MCQ-SIN-PARCIAL          VALUE 'N'.
002100*--------------> PUNTEO NEGATIVO GLOBAL DE MCQ (NO SE APLICA HOY)
002200     05  EDQP-MCQ-PUNTEO-NEG           PIC S9(3)V99.
002300     05  FILLER                        PIC X(20).
