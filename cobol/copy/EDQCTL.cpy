000100******************************************************************
000200*                 C O P Y   E D Q C T L                          *
000300*-----------------------------------------------------------------
000400*   APLICACION   : EDUCACION                                     *
000500*   COPY         : EDQCTL                                        *
000600*   DESCRIPCION  : LAYOUT DEL REGISTRO DE CONTROL DE FIN DE      *
000700*                  CORRIDA (UN REGISTRO POR CORRIDA DE QUIZ).    *
000800*   PROGRAMADOR  : E. RAMIREZ (PEDR)                             *
000900*   FECHA        : 04/06/2024                                    *
001000*-----------------------------------------------------------------
001100* 04/06/2024 PEDR TK-40551 CREACION DEL COPY PARA EDU35010       *
001200******************************************************************
001300 01  REG-EDQCTL.
001400     05  EDQC-CODIGO-QUIZ              PIC X(12).
001500*--------------> STATUS DE LA CORRIDA. FAILED SOLO POR ERROR DE
001600*                SISTEMA; LAS FALLAS DE NEGOCIO NO REPRUEBAN JOB.
001700     05  EDQC-ESTADO-CORRIDA           PIC X(10).
001800         88  EDQC-ESTADO-COMPLETADO        VALUE 'COMPLETED'.
001900         88  EDQC-ESTADO-FALLIDO           VALUE 'FAILED'.
002000     05  EDQC-TOTAL-ESTUDIANTES        PIC 9(05).
002100     05  EDQC-ESTUDIANTES-TERMINADOS   PIC 9(05).
002200     05  EDQC-TOTAL-PREGUNTAS          PIC 9(05).
002300     05  EDQC-RESULTADOS-ESCRITOS      PIC 9(07).
002400     05  EDQC-PUNTEO-GRAN-TOTAL        PIC S9(9)V99.
002500     05  EDQC-PUNTEO-GRAN-MAXIMO       PIC S9(9)V99.
002600     05  FILLER                        PIC X(20).
