000100******************************************************************
000200*                 C O P Y   E D Q R S P                          *
000300*-----------------------------------------------------------------
000400*   APLICACION   : EDUCACION                                     *
000500*   COPY         : EDQRSP                                        *
000600*   DESCRIPCION  : LAYOUT DE RESPUESTA DE ESTUDIANTE, UN         *
000700*                  REGISTRO POR ESTUDIANTE X PREGUNTA CONTESTADA.*
000800*                  ARCHIVO ORDENADO/AGRUPADO POR CODIGO DE       *
000900*                  ESTUDIANTE.  AREA DE RESPUESTA ES UNION SEGUN *
001000*                  EL TIPO DE LA PREGUNTA REFERIDA.              *
001100*   PROGRAMADOR  : E. RAMIREZ (PEDR)                             *
001200*   FECHA        : 04/06/2024                                    *
001300*-----------------------------------------------------------------
001400* 04/06/2024 PEDR TK-40551 CREACION DEL COPY PARA EDU35010       *
001500* 12/09/2024 PEDR TK-40780 SE AGREGA REDEFINES DE PAREO          *
001600******************************************************************
001700 01  REG-EDQRSP.
001800*--------------> LLAVE ESTUDIANTE / PREGUNTA
001900     05  EDQR-LLAVE.
002000         10  EDQR-CODIGO-ESTUDIANTE    PIC X(12).
002100         10  EDQR-CODIGO-PREGUNTA      PIC X(12).
002200*--------------> INDICADOR DE RESPUESTA PRESENTE
002300     05  EDQR-RESPUESTA-PRESENTE       PIC X(01).
002400         88  EDQR-HAY-RESPUESTA            VALUE 'Y'.
002500         88  EDQR-SIN-RESPUESTA            VALUE 'N'.
002600*--------------> AREA UNION DE RESPUESTA, 740 POSICIONES
002700     05  EDQR-AREA-RESPUESTA           PIC X(740).
002800*--------------> VISTA DE RESPUESTA PARA OPCION MULTIPLE (MCQ)
002900     05  EDQR-RESP-OPCION-MULT REDEFINES EDQR-AREA-RESPUESTA.
003000         10  EDQR-MCQ-CANT-SELEC       PIC 9(02).
003100         10  EDQR-MCQ-OPC-SELEC OCCURS 10 TIMES
003200                                 INDEXED BY IDX-RESP-OPC
003300                                 PIC X(12).
003400         10  FILLER                    PIC X(618).
003500*--------------> VISTA DE RESPUESTA PARA VERDADERO / FALSO
003600     05  EDQR-RESP-VERD-FALSO REDEFINES EDQR-AREA-RESPUESTA.
003700         10  EDQR-VF-TOKEN             PIC X(05).
003800         10  FILLER                    PIC X(735).
003900*--------------> VISTA DE RESPUESTA PARA PAREO (MATCHING)
004000     05  EDQR-RESP-PAREO REDEFINES EDQR-AREA-RESPUESTA.
004100         10  EDQR-PAREO-ITEM OCCURS 10 TIMES
004200                              INDEXED BY IDX-RESP-PAREO.
004300             15  EDQR-PAREO-LLAVE-IZQ    PIC X(12).
004400             15  EDQR-PAREO-CANT-DER     PIC 9(02).
004500             15  EDQR-PAREO-ID-DER OCCURS 5 TIMES
004600                                   PIC X(12).
004700*--------------> RELLENO AL ANCHO DE REGISTRO DE RESPUESTA
004800     05  FILLER                        PIC X(10).
